000100*THIS IS WHAT IS USED IN LIVE ENVIRONMENT AS OF 3/1/1994
000200*THIS IS WHAT IS USED IN LIVE ENVIRONMENT AS OF 3/1/1994
000300*THIS IS WHAT IS USED IN LIVE ENVIRONMENT AS OF 3/1/1994
000400*================================================================
000500* FB1500.CBL  -  PER-USER SPEND/BUDGET ACCUMULATOR
000600* CARRIED FROM SETFB1000 TO SETFB2000 AND SETFB3000 VIA THE
000700* FBACCUM HAND-OFF FILE.  COPY THIS MEMBER STRAIGHT INTO THE
000800* FD FOR FBACCUM-FILE IN ALL THREE PROGRAMS - DO NOT RE-KEY IT.
000900*================================================================
001000* CHANGE LOG
001100*   1991-06-03 RTC  INITIAL ACCUMULATOR FOR MONTH/LIFETIME SPEND.
001200*   1992-09-21 RTC  ADDED FB1500-CAT-TABLE FOR PER-CATEGORY
001300*                   MONTH TOTALS - WAS A SINGLE MONTH BUCKET.
001400*   1996-03-12 JLK  ADDED FB1500-BUDGET-COUNT/TOTAL-BUDGET SO
001500*                   SETFB3000 DOES NOT NEED TO RE-OPEN FBBUD.
001600*================================================================
001700 01  FB1500-REC.
001800* NEXT BYTE IS AT OFFSET 1
001900     05  FB1500-USER-ID              PIC 9(6).
002000     05  FB1500-USER-ID-X REDEFINES FB1500-USER-ID
002100                                     PIC X(6).
002200* NEXT BYTE IS AT OFFSET 7
002300     05  FB1500-PROC-DATE.
002400         10  FB1500-PROC-YYYY        PIC 9(4).
002500         10  FB1500-PROC-MM          PIC 9(2).
002600         10  FB1500-PROC-DD          PIC 9(2).
002700     05  FB1500-PROC-DATE-R REDEFINES FB1500-PROC-DATE
002800                                     PIC 9(8).
002900* NEXT BYTE IS AT OFFSET 15 - SIX-MONTH WINDOW START (INCLUSIVE)
003000     05  FB1500-WINDOW-START-DATE.
003100         10  FB1500-WIN-START-YYYY   PIC 9(4).
003200         10  FB1500-WIN-START-MM     PIC 9(2).
003300         10  FB1500-WIN-START-DD     PIC 9(2).
003400     05  FB1500-WINDOW-START-R REDEFINES FB1500-WINDOW-START-DATE
003500                                     PIC 9(8).
003600* NEXT BYTE IS AT OFFSET 23 - ACCUMULATED SPEND FIGURES
003700     05  FB1500-LIFETIME-SPENT       PIC S9(9)V99  COMP-3.
003800     05  FB1500-MONTH-SPENT          PIC S9(7)V99  COMP-3.
003900     05  FB1500-SIXMO-SPENT          PIC S9(7)V99  COMP-3.
004000     05  FB1500-MONTH-EXP-COUNT      PIC 9(5)      COMP-3.
004100     05  FB1500-TOTAL-BUDGET         PIC S9(7)V99  COMP-3.
004200     05  FB1500-BUDGET-COUNT         PIC 9(5)      COMP-3.
004300     05  FB1500-REJECT-COUNT         PIC 9(5)      COMP-3.
004400* NEXT BYTE IS AT OFFSET 44 - ONE BUCKET PER KNOWN CATEGORY CODE
004500* PLUS A FINAL "OTHER" BUCKET FOR ANYTHING NOT ON THE LIST
004600     05  FB1500-CAT-TABLE OCCURS 11 TIMES
004700             INDEXED BY FB1500-CAT-IDX.
004800         10  FB1500-CAT-CODE         PIC X(20).
004900         10  FB1500-CAT-MONTH-SPENT  PIC S9(7)V99  COMP-3.
005000     05  FILLER                      PIC X(20).
