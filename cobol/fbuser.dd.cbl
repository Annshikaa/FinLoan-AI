000100*================================================================
000200* FBUSER.DD.CBL
000300* USER MASTER RECORD - FINLOAN EXPENSE/BUDGET BATCH
000400* ONE RECORD PER REGISTERED USER.  SOURCE FILE IS SORTED
000500* ASCENDING BY FBU-USER-ID BEFORE THIS SUITE IS RUN.
000600*================================================================
000700* CHANGE LOG
000800*   1991-04-02 RTC  INITIAL LAYOUT FOR USER MASTER EXTRACT.
000900*   1994-11-08 JLK  ADDED FBU-HEALTH-SCORE FOR INSIGHTS WORK.
001000*================================================================
001100 01  FBU-USER-REC.
001200     05  FBU-USER-ID                 PIC 9(6).
001300     05  FBU-USER-ID-X REDEFINES FBU-USER-ID
001400                                     PIC X(6).
001500     05  FBU-USER-EMAIL              PIC X(40).
001600     05  FBU-USER-NAME.
001700         10  FBU-FIRST-NAME          PIC X(20).
001800         10  FBU-LAST-NAME           PIC X(20).
001900     05  FBU-USER-CURRENCY           PIC X(3).
002000     05  FBU-SALARY-DAY              PIC 9(2).
002100     05  FBU-HEALTH-SCORE            PIC 9(3).
002200     05  FILLER                      PIC X(3).
