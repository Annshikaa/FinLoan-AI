000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.      SETFB2000.
000300 AUTHOR.          R T CALLOWAY.
000400 INSTALLATION.    FINLOAN DATA CENTER - BATCH SYSTEMS GROUP.
000500 DATE-WRITTEN.    05/14/1991.
000600 DATE-COMPILED.
000700 SECURITY.        COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*================================================================
000900* SETFB2000 - BUDGET EVALUATION AND BUDGET VS ACTUAL REPORT
001000*
001100* DRIVES OFF FBACCUM (WRITTEN BY SETFB1000 - ONE FB1500-REC PER
001200* USER).  FOR EACH USER, RE-READS THE MATCHING RANGE OF BUDFILE
001300* (SORTED BY USER, CATEGORY) AND, FOR EACH BUDGET WHOSE MONTH
001400* AND YEAR MATCH THE PROCESSING PERIOD, LOOKS UP THE ACCUMULATED
001500* CATEGORY SPEND, COMPUTES REMAINING/PCT-USED/STATUS, WRITES A
001600* BUDSTAT RECORD AND A DETAIL LINE ON RPTFILE.  CONTROL BREAK ON
001700* USER PRODUCES A SUBTOTAL LINE; END OF RUN PRODUCES THE GRAND
001800* TOTAL LINE AND BUDGET COUNTS.
001900*================================================================
002000* CHANGE LOG
002100*   1991-05-14 RTC  INITIAL VERSION.
002200*   1991-06-02 RTC  ADDED USER SUBTOTAL CONTROL BREAK.
002300*   1993-03-30 RTC  OVER-LIMIT COUNT ADDED TO GRAND TOTAL LINE
002400*                   PER REQUEST FB-0087.                           FB-0087
002500*   1995-01-09 JLK  FBS-STATUS NOW SET FROM 88-LEVELS INSTEAD OF
002600*                   A LITERAL MOVE - EASIER TO MAINTAIN.
002700*   1998-12-02 PDQ  Y2K REMEDIATION - REPORT HEADING AND BUDGET
002800*                   YEAR COMPARE WIDENED TO 4 DIGITS.
002900*   2003-08-21 PDQ  PERCENT-USED NOW ROUNDED HALF-UP PER AUDIT
003000*                   FINDING FB-0412 - WAS TRUNCATING.              FB-0412
003050*   2006-09-18 MWS  2150-COMPUTE-STATUS WAS ROUNDING TO 3
003060*                   DECIMALS INTO A WORK FIELD THEN MOVING -
003070*                   THE MOVE RE-TRUNCATED THE 3RD DECIMAL SO
003080*                   THE PCT COULD BE OFF BY .01.  COMPUTE NOW
003090*                   ROUNDS DIRECTLY INTO FBS-PCT-USED, WORK
003095*                   FIELD REMOVED.  AUDIT FINDING FB-0455.         FB-0455
003096*   2006-11-02 MWS  DROPPED FILE STATUS CLAUSES AND THE UPSI-0/
003097*                   CLASS TEST-FLAGS - NEVER REFERENCED IN THIS
003098*                   PROGRAM.  SAME CLEANUP AS SETFB1000 (FB-0456)
003099*                   ON REQUEST FB-0456.                            FB-0456
003100*================================================================
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SPECIAL-NAMES.
003500     CONSOLE IS CRT
003600     C01 IS TOP-OF-FORM.
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT FBACCUM  ASSIGN TO FBACCUM
004300            ORGANIZATION IS LINE SEQUENTIAL.
004500     SELECT BUDFILE  ASSIGN TO BUDFILE
004600            ORGANIZATION IS LINE SEQUENTIAL.
004800     SELECT BUDSTAT  ASSIGN TO BUDSTAT
004900            ORGANIZATION IS LINE SEQUENTIAL.
005100     SELECT RPTFILE  ASSIGN TO RPTFILE
005200            ORGANIZATION IS LINE SEQUENTIAL.
005400*
005500 DATA DIVISION.
005600 FILE SECTION.
005700*
005800 FD  FBACCUM
005900     LABEL RECORDS ARE STANDARD.
006000     COPY 'fb1500.cbl'.
006100*
006200 FD  BUDFILE
006300     LABEL RECORDS ARE STANDARD.
006400     COPY 'fbbud.dd.cbl'.
006500*
006600 FD  BUDSTAT
006700     LABEL RECORDS ARE STANDARD.
006800     COPY 'fbstat.dd.cbl'.
006900*
007000 FD  RPTFILE
007100     RECORD CONTAINS 132 CHARACTERS
007200     LABEL RECORDS ARE STANDARD.
007300     COPY 'fbrpt.dd.cbl'.
007400*
007500 WORKING-STORAGE SECTION.
007600*
008200*
008300 01  WS-SWITCHES.
008400     05  WS-ACCUM-EOF-SW             PIC X      VALUE 'N'.
008500         88  WS-ACCUM-EOF                         VALUE 'Y'.
008600     05  WS-BUD-EOF-SW               PIC X      VALUE 'N'.
008700         88  WS-BUD-EOF                           VALUE 'Y'.
009000*
009100 01  WS-COMMAND-LINE                 PIC X(80).
009200 01  WS-PROC-DATE-PARM                PIC X(8).
009300 01  WS-PROC-DATE.
009400     05  WS-PROC-YYYY                PIC 9(4).
009500     05  WS-PROC-MM                  PIC 9(2).
009600     05  WS-PROC-DD                  PIC 9(2).
009700 01  WS-PROC-DATE-R REDEFINES WS-PROC-DATE
009800                                     PIC 9(8).
009900*
010000 01  WS-USER-SUBTOTALS.
010100     05  WS-USER-LIMIT-TOT           PIC S9(9)V99 COMP-3 VALUE 0.
010200     05  WS-USER-SPENT-TOT           PIC S9(9)V99 COMP-3 VALUE 0.
010300 01  WS-GRAND-TOTALS.
010400     05  WS-GRAND-LIMIT-TOT          PIC S9(11)V99 COMP-3 VALUE 0.
010500     05  WS-GRAND-SPENT-TOT          PIC S9(11)V99 COMP-3 VALUE 0.
010600     05  WS-BUDGETS-PROCESSED        PIC 9(7)     COMP-3 VALUE 0.
010700     05  WS-BUDGETS-OVER-LIMIT       PIC 9(7)     COMP-3 VALUE 0.
010800*
010900 01  WS-CURRENT-USER-ID              PIC 9(6).
011200 01  WS-CAT-SPENT                    PIC S9(9)V99 COMP-3.
011350 01  WS-LINE-COUNT                   PIC S9(4)  COMP VALUE ZERO.
011360 01  WS-MAX-LINES                    PIC S9(4)  COMP VALUE 55.
011400*
011500 PROCEDURE DIVISION.
011600*
011700 A010-MAIN-LINE.
011800     DISPLAY SPACES UPON CRT.
011900     ACCEPT WS-COMMAND-LINE FROM COMMAND-LINE.
012000     UNSTRING WS-COMMAND-LINE DELIMITED BY ' '
012100         INTO WS-PROC-DATE-PARM.
012200     DISPLAY '* * * * SETFB2000 - BUDGET EVALUATION * * * *'
012300         UPON CRT AT 1401.
012400     IF WS-PROC-DATE-PARM = SPACES
012500         DISPLAY '!!!! ENTER PROCESSING DATE (YYYYMMDD) ON'
012600             UPON CRT AT 2301
012700         DISPLAY '!!!!   THE COMMAND LINE !!!!'
012800             UPON CRT AT 2401
012900         STOP RUN.
013000     MOVE WS-PROC-DATE-PARM TO WS-PROC-DATE-R.
013100     OPEN INPUT  FBACCUM
013200                 BUDFILE
013300          OUTPUT BUDSTAT
013400                 RPTFILE.
013500     PERFORM 1200-WRITE-HEADINGS.
013600     PERFORM 1300-READ-ACCUM.
013700     PERFORM 1400-READ-BUDGET.
013800     PERFORM 2000-PROCESS-USER THRU 2000-EXIT
013900         UNTIL WS-ACCUM-EOF.
014000     PERFORM 3000-END-OF-REPORT.
014100     PERFORM 9000-END-RTN.
014200*
014300*----------------------------------------------------------------
014400* REPORT HEADINGS - TITLE, PROCESSING PERIOD, COLUMN HEADERS.
014500*----------------------------------------------------------------
014600 1200-WRITE-HEADINGS.
014700     MOVE SPACES TO RPT-LINE-TEXT.
014800     MOVE RPT-TITLE-LINE TO RPT-LINE.
014900     WRITE RPT-LINE AFTER ADVANCING TOP-OF-FORM.
015000     MOVE RPT-SUBTITLE-LINE TO RPT-LINE.
015100     MOVE WS-PROC-MM   TO RPT-S-MONTH OF RPT-SUBTITLE-LINE.
015200     MOVE WS-PROC-YYYY TO RPT-S-YEAR  OF RPT-SUBTITLE-LINE.
015300     MOVE RPT-SUBTITLE-LINE TO RPT-LINE.
015400     WRITE RPT-LINE AFTER ADVANCING 1 LINE.
015500     MOVE RPT-COLHDR-LINE TO RPT-LINE.
015600     WRITE RPT-LINE AFTER ADVANCING 2 LINES.
015650     MOVE 4 TO WS-LINE-COUNT.
015700*
015800 1300-READ-ACCUM.
015900     READ FBACCUM
016000         AT END SET WS-ACCUM-EOF TO TRUE
016100     END-READ.
016200*
016300 1400-READ-BUDGET.
016400     READ BUDFILE
016500         AT END SET WS-BUD-EOF TO TRUE
016600         NOT AT END
016700             IF FBB-MONTHLY-LIMIT < 0
016800                OR FBB-BUD-MONTH < 1 OR FBB-BUD-MONTH > 12
016900                 PERFORM 1400-READ-BUDGET
017000             END-IF
017100     END-READ.
017200*
017300*----------------------------------------------------------------
017400* ONE FBACCUM RECORD PER USER DRIVES THE MERGE WITH BUDFILE.
017500*----------------------------------------------------------------
017600 2000-PROCESS-USER.
017700     MOVE FB1500-USER-ID TO WS-CURRENT-USER-ID.
017800     MOVE 0 TO WS-USER-LIMIT-TOT WS-USER-SPENT-TOT.
017900     PERFORM 2100-PROCESS-BUDGET
018000         UNTIL WS-BUD-EOF
018100         OR FBB-USER-ID > WS-CURRENT-USER-ID.
018200     IF WS-USER-LIMIT-TOT NOT = 0 OR WS-USER-SPENT-TOT NOT = 0
018300         PERFORM 2900-USER-BREAK.
018400     PERFORM 1300-READ-ACCUM.
018500 2000-EXIT.
018600     EXIT.
018700*
018800 2100-PROCESS-BUDGET.
018900     IF FBB-USER-ID = WS-CURRENT-USER-ID
019000         IF FBB-BUD-MONTH = WS-PROC-MM
019100            AND FBB-BUD-YEAR = WS-PROC-YYYY
019200             PERFORM 2150-COMPUTE-STATUS
019300             PERFORM 2160-WRITE-BUDSTAT
019400             PERFORM 2170-WRITE-DETAIL-LINE
019500             ADD FBB-MONTHLY-LIMIT TO WS-USER-LIMIT-TOT
019600             ADD WS-CAT-SPENT      TO WS-USER-SPENT-TOT
019700             ADD FBB-MONTHLY-LIMIT TO WS-GRAND-LIMIT-TOT
019800             ADD WS-CAT-SPENT      TO WS-GRAND-SPENT-TOT
019900             ADD 1 TO WS-BUDGETS-PROCESSED
020000         END-IF
020100     END-IF.
020200     PERFORM 1400-READ-BUDGET.
020300*
020400*----------------------------------------------------------------
020500* LOOK UP THE CATEGORY'S MONTH SPEND FROM THE ACCUMULATOR AND
020600* COMPUTE REMAINING / PCT-USED / OVER-LIMIT STATUS.
020700*----------------------------------------------------------------
020800 2150-COMPUTE-STATUS.
020900     MOVE 0 TO WS-CAT-SPENT.
021000     SET FB1500-CAT-IDX TO 1.
021100     SEARCH FB1500-CAT-TABLE
021200         AT END SET FB1500-CAT-IDX TO 11
021300         WHEN FB1500-CAT-CODE (FB1500-CAT-IDX) = FBB-CATEGORY
021400             CONTINUE
021500     END-SEARCH.
021600     MOVE FB1500-CAT-MONTH-SPENT (FB1500-CAT-IDX) TO WS-CAT-SPENT.
021700     MOVE FBB-USER-ID       TO FBS-USER-ID.
021800     MOVE FBB-CATEGORY      TO FBS-CATEGORY.
021900     MOVE FBB-BUD-MONTH     TO FBS-BUD-MONTH.
022000     MOVE FBB-BUD-YEAR      TO FBS-BUD-YEAR.
022100     MOVE FBB-MONTHLY-LIMIT TO FBS-LIMIT.
022200     MOVE WS-CAT-SPENT      TO FBS-SPENT.
022300     COMPUTE FBS-REMAINING = FBB-MONTHLY-LIMIT - WS-CAT-SPENT.
022400     IF FBB-MONTHLY-LIMIT = 0
022500         MOVE 0 TO FBS-PCT-USED
022600     ELSE
022700         COMPUTE FBS-PCT-USED ROUNDED =
022800             (WS-CAT-SPENT / FBB-MONTHLY-LIMIT) * 100
023000     END-IF.
023100     IF WS-CAT-SPENT > FBB-MONTHLY-LIMIT
023200         SET FBS-OVER-LIMIT TO TRUE
023300         ADD 1 TO WS-BUDGETS-OVER-LIMIT
023400     ELSE
023500         SET FBS-SAFE TO TRUE
023600     END-IF.
023700*
023800 2160-WRITE-BUDSTAT.
023900     WRITE FBS-BUDSTAT-REC.
024000*
024100 2170-WRITE-DETAIL-LINE.
024150     IF WS-LINE-COUNT NOT < WS-MAX-LINES
024160         PERFORM 1200-WRITE-HEADINGS
024170     END-IF.
024200     MOVE SPACES TO RPT-LINE-TEXT.
024300     MOVE RPT-DETAIL-LINE TO RPT-LINE.
024400     MOVE FBB-USER-ID       TO RPT-D-USER       OF RPT-DETAIL-LINE.
024500     MOVE FBB-CATEGORY      TO RPT-D-CATEGORY   OF RPT-DETAIL-LINE.
024600     MOVE FBB-MONTHLY-LIMIT TO RPT-D-LIMIT      OF RPT-DETAIL-LINE.
024700     MOVE WS-CAT-SPENT      TO RPT-D-SPENT      OF RPT-DETAIL-LINE.
024800     MOVE FBS-REMAINING     TO RPT-D-REMAINING  OF RPT-DETAIL-LINE.
024900     MOVE FBS-PCT-USED      TO RPT-D-PCT        OF RPT-DETAIL-LINE.
025000     MOVE FBS-STATUS        TO RPT-D-STATUS     OF RPT-DETAIL-LINE.
025100     MOVE RPT-DETAIL-LINE TO RPT-LINE.
025200     WRITE RPT-LINE AFTER ADVANCING 1 LINE.
025250     ADD 1 TO WS-LINE-COUNT.
025300*
025400*----------------------------------------------------------------
025500* CONTROL BREAK ON USER - WRITE THE SUBTOTAL LINE.
025600*----------------------------------------------------------------
025700 2900-USER-BREAK.
025800     MOVE SPACES TO RPT-LINE-TEXT.
025900     MOVE RPT-SUBT-LINE TO RPT-LINE.
026000     MOVE WS-USER-LIMIT-TOT TO RPT-SB-LIMIT OF RPT-SUBT-LINE.
026100     MOVE WS-USER-SPENT-TOT TO RPT-SB-SPENT OF RPT-SUBT-LINE.
026200     MOVE RPT-SUBT-LINE TO RPT-LINE.
026300     WRITE RPT-LINE AFTER ADVANCING 1 LINE.
026400*
026500*----------------------------------------------------------------
026600* END OF REPORT - GRAND TOTAL LINE AND BUDGET COUNTS.
026700*----------------------------------------------------------------
026800 3000-END-OF-REPORT.
026900     MOVE SPACES TO RPT-LINE-TEXT.
027000     MOVE RPT-GRAND-LINE TO RPT-LINE.
027100     MOVE WS-GRAND-LIMIT-TOT    TO RPT-G-LIMIT    OF RPT-GRAND-LINE.
027200     MOVE WS-GRAND-SPENT-TOT    TO RPT-G-SPENT    OF RPT-GRAND-LINE.
027300     MOVE WS-BUDGETS-PROCESSED  TO RPT-G-BUD-CNT  OF RPT-GRAND-LINE.
027400     MOVE WS-BUDGETS-OVER-LIMIT TO RPT-G-OVER-CNT OF RPT-GRAND-LINE.
027500     MOVE RPT-GRAND-LINE TO RPT-LINE.
027600     WRITE RPT-LINE AFTER ADVANCING 2 LINES.
027700*
027800 9000-END-RTN.
027900     DISPLAY 'SETFB2000 COMPLETE' UPON CRT AT 0901.
028000     DISPLAY 'BUDGETS PROCESSED  = ' WS-BUDGETS-PROCESSED
028100         UPON CRT AT 1001.
028200     DISPLAY 'BUDGETS OVER LIMIT = ' WS-BUDGETS-OVER-LIMIT
028300         UPON CRT AT 1101.
028400     CLOSE FBACCUM BUDFILE BUDSTAT RPTFILE.
028500     STOP RUN.
