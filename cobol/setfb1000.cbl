000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.      SETFB1000.
000300 AUTHOR.          R T CALLOWAY.
000400 INSTALLATION.    FINLOAN DATA CENTER - BATCH SYSTEMS GROUP.
000500 DATE-WRITTEN.    04/02/1991.
000600 DATE-COMPILED.
000700 SECURITY.        COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*================================================================
000900* SETFB1000 - EXPENSE AGGREGATION / RECURRING-ITEM POSTING
001000*
001100* DRIVES OFF THE USER MASTER (USERFILE).  FOR EACH USER, MERGES
001200* IN THE MATCHING RANGE OF EXPENSE DETAIL (EXPFILE) AND BUDGET
001300* (BUDFILE) RECORDS, POSTS DUE RECURRING ITEMS (RECURFILE) INTO
001400* THE CURRENT MONTH, AND WRITES ONE FB1500-REC ACCUMULATOR PER
001500* USER TO FBACCUM FOR SETFB2000 AND SETFB3000 TO PICK UP.
001600*
001700* RUN PARAMETER (COMMAND LINE) IS THE 8-DIGIT PROCESSING DATE,
001800* YYYYMMDD - SAME CONVENTION THE SHOP USES FOR CLIENT NUMBER ON
001900* THE MBCNTR JOBS.
002000*================================================================
002100* CHANGE LOG
002200*   1991-04-02 RTC  INITIAL VERSION - WRITTEN FOR FINLOAN PILOT.
002300*   1991-04-19 RTC  ADDED SIX-MONTH WINDOW ACCUMULATION.
002400*   1992-09-21 RTC  ADDED PER-CATEGORY MONTH BUCKETS - REQUEST
002500*                   FB-0114 FROM THE INSIGHTS TEAM.                FB-0114
002600*   1992-11-03 RTC  UNKNOWN CATEGORY CODES NOW FALL INTO THE
002700*                   OTHER BUCKET INSTEAD OF BEING DROPPED.
002800*   1994-02-08 JLK  ADDED RECURRING-ITEM POSTING (FB-0201).     FB-0201
002900*   1996-03-12 JLK  ADDED BUDGET ROLL-UP SO SETFB3000 NO LONGER
003000*                   HAS TO RE-OPEN BUDFILE.
003100*   1998-11-30 PDQ  Y2K REMEDIATION - WIDENED ALL YEAR FIELDS TO
003200*                   4 DIGITS, CENTURY NO LONGER ASSUMED.  REQUEST
003300*                   FB-Y2K-04.                                    FB-Y2K-0
003400*   2001-06-14 PDQ  REJECTED-RECORD COUNTS NOW DISPLAYED AT EOJ
003500*                   PER AUDIT FINDING FB-0340.                     FB-0340
003550*   2006-09-18 MWS  DROPPED FILE STATUS CLAUSES AND THE UPSI-0/
003560*                   CLASS TEST-FLAGS ADDED BY THE LAST SHOP THAT
003570*                   TOUCHED THIS JOB - NONE OF IT WAS EVER WIRED
003580*                   UP.  RECURFILE EOF NOW USES AN 88-LEVEL LIKE
003590*                   EVERY OTHER FILE.  REQUEST FB-0456.            FB-0456
003600*================================================================
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     CONSOLE IS CRT.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT USERFILE  ASSIGN TO USERFILE
004800            ORGANIZATION IS LINE SEQUENTIAL.
005000     SELECT EXPFILE   ASSIGN TO EXPFILE
005100            ORGANIZATION IS LINE SEQUENTIAL.
005300     SELECT BUDFILE   ASSIGN TO BUDFILE
005400            ORGANIZATION IS LINE SEQUENTIAL.
005600     SELECT RECURFILE ASSIGN TO RECURFILE
005700            ORGANIZATION IS LINE SEQUENTIAL.
005900     SELECT FBACCUM   ASSIGN TO FBACCUM
006000            ORGANIZATION IS LINE SEQUENTIAL.
006200*
006300 DATA DIVISION.
006400 FILE SECTION.
006500*
006600 FD  USERFILE
006700     LABEL RECORDS ARE STANDARD.
006800     COPY 'fbuser.dd.cbl'.
006900*
007000 FD  EXPFILE
007100     LABEL RECORDS ARE STANDARD.
007200     COPY 'fbexp.dd.cbl'.
007300*
007400 FD  BUDFILE
007500     LABEL RECORDS ARE STANDARD.
007600     COPY 'fbbud.dd.cbl'.
007700*
007800 FD  RECURFILE
007900     LABEL RECORDS ARE STANDARD.
008000     COPY 'fbrec.dd.cbl'.
008100*
008200 FD  FBACCUM
008300     LABEL RECORDS ARE STANDARD.
008400     COPY 'fb1500.cbl'.
008500*
008600 WORKING-STORAGE SECTION.
008700*
009500 01  WS-SWITCHES.
009600     05  WS-USER-EOF-SW              PIC X      VALUE 'N'.
009700         88  WS-USER-EOF                         VALUE 'Y'.
009800     05  WS-EXP-EOF-SW               PIC X      VALUE 'N'.
009900         88  WS-EXP-EOF                          VALUE 'Y'.
010000     05  WS-BUD-EOF-SW               PIC X      VALUE 'N'.
010100         88  WS-BUD-EOF                          VALUE 'Y'.
010200     05  WS-EXP-PENDING-SW           PIC X      VALUE 'N'.
010300         88  WS-EXP-PENDING                      VALUE 'Y'.
010400     05  WS-BUD-PENDING-SW           PIC X      VALUE 'N'.
010500         88  WS-BUD-PENDING                      VALUE 'Y'.
010550     05  WS-RECUR-EOF-SW             PIC X      VALUE 'N'.
010560         88  WS-RECUR-EOF                        VALUE 'Y'.
010600*
010700 01  WS-COMMAND-LINE                 PIC X(80).
010800 01  WS-PROC-DATE-PARM                PIC X(8).
010900*
011000 01  WS-PROC-DATE.
011100     05  WS-PROC-YYYY                PIC 9(4).
011200     05  WS-PROC-MM                  PIC 9(2).
011300     05  WS-PROC-DD                  PIC 9(2).
011400 01  WS-PROC-DATE-R REDEFINES WS-PROC-DATE
011500                                     PIC 9(8).
011600*
011700 01  WS-WIN-MM-WORK                  PIC S9(4)  COMP.
011800*
011900 01  WS-COUNTERS.
012000     05  WS-USER-CTR                 PIC 9(7)   COMP-3 VALUE 0.
012100     05  WS-EXP-READ-CTR             PIC 9(7)   COMP-3 VALUE 0.
012200     05  WS-EXP-REJECT-CTR           PIC 9(5)   COMP-3 VALUE 0.
012300     05  WS-REC-READ-CTR             PIC 9(5)   COMP-3 VALUE 0.
012400     05  WS-REC-REJECT-CTR           PIC 9(5)   COMP-3 VALUE 0.
012500     05  WS-BUD-READ-CTR             PIC 9(7)   COMP-3 VALUE 0.
012600     05  WS-BUD-REJECT-CTR           PIC 9(5)   COMP-3 VALUE 0.
012700     05  WS-USER-REJECT-CTR          PIC 9(5)   COMP-3 VALUE 0.
012800     05  WS-RECUR-TABLE-CTR          PIC 9(4)   COMP   VALUE 0.
012900*
013000 01  WS-MONTH-DAYS-TABLE.
013100     05  FILLER  PIC 9(2)  VALUE 31.
013200     05  FILLER  PIC 9(2)  VALUE 28.
013300     05  FILLER  PIC 9(2)  VALUE 31.
013400     05  FILLER  PIC 9(2)  VALUE 30.
013500     05  FILLER  PIC 9(2)  VALUE 31.
013600     05  FILLER  PIC 9(2)  VALUE 30.
013700     05  FILLER  PIC 9(2)  VALUE 31.
013800     05  FILLER  PIC 9(2)  VALUE 31.
013900     05  FILLER  PIC 9(2)  VALUE 30.
014000     05  FILLER  PIC 9(2)  VALUE 31.
014100     05  FILLER  PIC 9(2)  VALUE 30.
014200     05  FILLER  PIC 9(2)  VALUE 31.
014300 01  WS-MONTH-DAYS-R REDEFINES WS-MONTH-DAYS-TABLE.
014400     05  WS-MONTH-DAYS OCCURS 12 TIMES
014500             INDEXED BY WS-MDX   PIC 9(2).
014600*
014700 01  WS-LEAP-WORK.
014800     05  WS-LEAP-QUOT                PIC 9(6)   COMP-3.
014900     05  WS-LEAP-REM                 PIC 9(2)   COMP-3.
015000*
015100 01  WS-RECUR-TABLE-AREA.
015200     05  WS-RECUR-ENTRY OCCURS 500 TIMES
015300             INDEXED BY WS-RX.
015400         10  WS-RECUR-USER-ID        PIC 9(6).
015500         10  WS-RECUR-DESC           PIC X(30).
015600         10  WS-RECUR-AMOUNT         PIC S9(7)V99 COMP-3.
015700         10  WS-RECUR-CATEGORY       PIC X(20).
015800         10  WS-RECUR-FREQUENCY      PIC X(10).
015900         10  WS-RECUR-START-DATE     PIC 9(8).
016000         10  WS-RECUR-START-DATE-R REDEFINES WS-RECUR-START-DATE.
016100             15  WS-RECUR-START-YYYY PIC 9(4).
016200             15  WS-RECUR-START-MM   PIC 9(2).
016300             15  WS-RECUR-START-DD   PIC 9(2).
016400*
016500 01  WS-CAT-PARMS.
016600     05  WS-CAT-CODE-PARM             PIC X(20).
016700     05  WS-CAT-AMT-PARM              PIC S9(7)V99 COMP-3.
016800 01  WS-DUE-DAY                      PIC 9(2)   COMP.
016900 01  WS-LAST-DAY-OF-MONTH            PIC 9(2)   COMP.
017000 01  WS-POST-DATE                    PIC 9(8).
017100*
017200 01  WS-KNOWN-CATEGORIES.
017300     05  FILLER  PIC X(20)  VALUE 'GROCERIES'.
017400     05  FILLER  PIC X(20)  VALUE 'FOOD-DINING'.
017500     05  FILLER  PIC X(20)  VALUE 'TRANSPORTATION'.
017600     05  FILLER  PIC X(20)  VALUE 'ENTERTAINMENT'.
017700     05  FILLER  PIC X(20)  VALUE 'BILLS-UTILITIES'.
017800     05  FILLER  PIC X(20)  VALUE 'SHOPPING'.
017900     05  FILLER  PIC X(20)  VALUE 'HEALTHCARE'.
018000     05  FILLER  PIC X(20)  VALUE 'EDUCATION'.
018100     05  FILLER  PIC X(20)  VALUE 'PERSONAL-CARE'.
018200     05  FILLER  PIC X(20)  VALUE 'GIFTS-DONATIONS'.
018300     05  FILLER  PIC X(20)  VALUE 'OTHER'.
018400 01  WS-KNOWN-CAT-R REDEFINES WS-KNOWN-CATEGORIES.
018500     05  WS-KNOWN-CAT OCCURS 11 TIMES
018600             INDEXED BY WS-KCX   PIC X(20).
018700*
018800 PROCEDURE DIVISION.
018900*
019000 A010-MAIN-LINE.
019100     DISPLAY SPACES UPON CRT.
019200     ACCEPT WS-COMMAND-LINE FROM COMMAND-LINE.
019300     UNSTRING WS-COMMAND-LINE DELIMITED BY ' '
019400         INTO WS-PROC-DATE-PARM.
019500     DISPLAY SPACES UPON CRT.
019600     DISPLAY '* * * * SETFB1000 - EXPENSE AGGREGATION * * * *'
019700         UPON CRT AT 1401.
019800     IF WS-PROC-DATE-PARM = SPACES
019900         DISPLAY '!!!! ENTER PROCESSING DATE (YYYYMMDD) ON'
020000             UPON CRT AT 2301
020100         DISPLAY '!!!!   THE COMMAND LINE !!!!'
020200             UPON CRT AT 2401
020300         STOP RUN.
020400     MOVE WS-PROC-DATE-PARM TO WS-PROC-DATE-R.
020500     DISPLAY 'PROCESSING DATE ' UPON CRT AT 1455.
020600     DISPLAY WS-PROC-DATE-R UPON CRT AT 1471.
020700     PERFORM 1000-COMPUTE-WINDOW-START.
020800     PERFORM 1100-LOAD-RECUR-TABLE.
020900     OPEN INPUT  USERFILE
021000                 EXPFILE
021100                 BUDFILE
021200          OUTPUT FBACCUM.
021300     PERFORM 1200-READ-USER.
021400     PERFORM 1300-READ-EXPENSE.
021500     PERFORM 1400-READ-BUDGET.
021600     PERFORM 2000-PROCESS-USER THRU 2000-EXIT
021700         UNTIL WS-USER-EOF.
021800     PERFORM 9000-END-RTN.
021900*
022000*----------------------------------------------------------------
022100* COMPUTE THE SIX-MONTH WINDOW START DATE (INCLUSIVE) - SAME
022200* DAY-OF-MONTH, SIX CALENDAR MONTHS BACK, BORROWING A YEAR WHEN
022300* THE MONTH GOES NEGATIVE.
022400*----------------------------------------------------------------
022500 1000-COMPUTE-WINDOW-START.
022600     COMPUTE WS-WIN-MM-WORK = WS-PROC-MM - 6.
022700     IF WS-WIN-MM-WORK NOT > 0
022800         ADD  12 TO WS-WIN-MM-WORK
022900         COMPUTE FB1500-WIN-START-YYYY = WS-PROC-YYYY - 1
023000     ELSE
023100         MOVE WS-PROC-YYYY TO FB1500-WIN-START-YYYY.
023200     MOVE WS-WIN-MM-WORK  TO FB1500-WIN-START-MM.
023300     MOVE WS-PROC-DD      TO FB1500-WIN-START-DD.
023400*
023500*----------------------------------------------------------------
023600* READ RECURFILE ONCE INTO A WORKING-STORAGE TABLE - THE FILE
023700* IS NOT SORTED BY USER SO WE CANNOT MERGE IT LIKE EXPFILE/BUDFILE.
023800*----------------------------------------------------------------
023900 1100-LOAD-RECUR-TABLE.
024000     OPEN INPUT RECURFILE.
024100     PERFORM 1105-READ-ONE-RECUR UNTIL WS-RECUR-EOF.
024200     CLOSE RECURFILE.
024300*
024400 1105-READ-ONE-RECUR.
024500     READ RECURFILE
024600         AT END SET WS-RECUR-EOF TO TRUE
024700         NOT AT END
024800             ADD 1 TO WS-REC-READ-CTR
024900             PERFORM 1110-EDIT-RECUR-REC
025000     END-READ.
025100*
025200 1110-EDIT-RECUR-REC.
025300     IF FBR-REC-AMOUNT < 0
025400         ADD 1 TO WS-REC-REJECT-CTR
025500     ELSE
025600         SET WS-RX TO WS-RECUR-TABLE-CTR
025700         SET WS-RX UP BY 1
025800         ADD 1 TO WS-RECUR-TABLE-CTR
025900         MOVE FBR-USER-ID    TO WS-RECUR-USER-ID (WS-RX)
026000         MOVE FBR-REC-DESC   TO WS-RECUR-DESC (WS-RX)
026100         MOVE FBR-REC-AMOUNT TO WS-RECUR-AMOUNT (WS-RX)
026200         MOVE FBR-CATEGORY   TO WS-RECUR-CATEGORY (WS-RX)
026300         MOVE FBR-FREQUENCY  TO WS-RECUR-FREQUENCY (WS-RX)
026400         MOVE FBR-START-DATE-R TO WS-RECUR-START-DATE (WS-RX).
026500*
026600 1200-READ-USER.
026700     READ USERFILE
026800         AT END SET WS-USER-EOF TO TRUE
026900         NOT AT END
027000             ADD 1 TO WS-USER-CTR
027100             PERFORM 1210-EDIT-USER-REC
027200     END-READ.
027300*
027400 1210-EDIT-USER-REC.
027500     IF FBU-USER-CURRENCY = SPACES
027600         MOVE 'INR' TO FBU-USER-CURRENCY.
027700     IF FBU-SALARY-DAY < 1 OR FBU-SALARY-DAY > 31
027800         ADD 1 TO WS-USER-REJECT-CTR
027900         DISPLAY 'WARNING - BAD SALARY DAY USER ' FBU-USER-ID
028000             UPON CRT AT 0601.
028100     IF FBU-HEALTH-SCORE > 100
028200         ADD 1 TO WS-USER-REJECT-CTR
028300         DISPLAY 'WARNING - BAD HEALTH SCORE USER ' FBU-USER-ID
028400             UPON CRT AT 0701.
028500*
028600 1300-READ-EXPENSE.
028700     READ EXPFILE
028800         AT END SET WS-EXP-EOF TO TRUE
028900         NOT AT END
029000             ADD 1 TO WS-EXP-READ-CTR
029100             IF FBE-EXP-AMOUNT < 0
029200                 ADD 1 TO WS-EXP-REJECT-CTR
029300                 PERFORM 1300-READ-EXPENSE
029400             END-IF
029500     END-READ.
029600*
029700 1400-READ-BUDGET.
029800     READ BUDFILE
029900         AT END SET WS-BUD-EOF TO TRUE
030000         NOT AT END
030100             ADD 1 TO WS-BUD-READ-CTR
030200             IF FBB-MONTHLY-LIMIT < 0
030300                OR FBB-BUD-MONTH < 1 OR FBB-BUD-MONTH > 12
030400                 ADD 1 TO WS-BUD-REJECT-CTR
030500                 PERFORM 1400-READ-BUDGET
030600             END-IF
030700     END-READ.
030800*
030900*----------------------------------------------------------------
031000* MAIN PER-USER PROCESSING - DRIVEN BY USERFILE, MERGED WITH THE
031100* MATCHING RANGE OF EXPFILE AND BUDFILE.
031200*----------------------------------------------------------------
031300 2000-PROCESS-USER.
031400     PERFORM 2010-INIT-ACCUMULATOR.
031500     PERFORM 2100-ACCUM-EXPENSES
031600         UNTIL WS-EXP-EOF
031700         OR FBE-USER-ID > FBU-USER-ID.
031800     PERFORM 2500-ACCUM-BUDGETS
031900         UNTIL WS-BUD-EOF
032000         OR FBB-USER-ID > FBU-USER-ID.
032100     PERFORM 2400-POST-RECURRING.
032200     WRITE FB1500-REC.
032300     PERFORM 1200-READ-USER.
032400 2000-EXIT.
032500     EXIT.
032600*
032700 2010-INIT-ACCUMULATOR.
032800     MOVE FBU-USER-ID      TO FB1500-USER-ID.
032900     MOVE WS-PROC-DATE-R   TO FB1500-PROC-DATE-R.
033000     MOVE 0                TO FB1500-LIFETIME-SPENT
033100                               FB1500-MONTH-SPENT
033200                               FB1500-SIXMO-SPENT
033300                               FB1500-MONTH-EXP-COUNT
033400                               FB1500-TOTAL-BUDGET
033500                               FB1500-BUDGET-COUNT
033600                               FB1500-REJECT-COUNT.
033700     PERFORM 2020-INIT-CAT-TABLE
033800             VARYING FB1500-CAT-IDX FROM 1 BY 1
033900             UNTIL FB1500-CAT-IDX > 11.
034000*
034100 2020-INIT-CAT-TABLE.
034200     SET WS-KCX TO FB1500-CAT-IDX.
034300     MOVE WS-KNOWN-CAT (WS-KCX)
034400                     TO FB1500-CAT-CODE (FB1500-CAT-IDX).
034500     MOVE 0          TO FB1500-CAT-MONTH-SPENT (FB1500-CAT-IDX).
034600*
034700*----------------------------------------------------------------
034800* AN EXPENSE IS "IN RANGE" FOR A TOTAL WHEN START-DATE <=
034900* EXP-DATE <= END-DATE, BOTH INCLUSIVE.  LIFETIME HAS NO RANGE.
035000*----------------------------------------------------------------
035100 2100-ACCUM-EXPENSES.
035200     IF FBE-USER-ID = FBU-USER-ID
035300         ADD FBE-EXP-AMOUNT TO FB1500-LIFETIME-SPENT
035400         IF FBE-EXP-DATE-R >= FB1500-WINDOW-START-R
035500            AND FBE-EXP-DATE-R <= WS-PROC-DATE-R
035600             ADD FBE-EXP-AMOUNT TO FB1500-SIXMO-SPENT
035700         END-IF
035800         IF FBE-EXP-DATE-YYYY = WS-PROC-YYYY
035900            AND FBE-EXP-DATE-MM = WS-PROC-MM
036000             ADD FBE-EXP-AMOUNT TO FB1500-MONTH-SPENT
036100             ADD 1 TO FB1500-MONTH-EXP-COUNT
036200             MOVE FBE-CATEGORY   TO WS-CAT-CODE-PARM
036300             MOVE FBE-EXP-AMOUNT TO WS-CAT-AMT-PARM
036400             PERFORM 2200-CATEGORY-ADD
036500         END-IF
036600     END-IF.
036700     PERFORM 1300-READ-EXPENSE.
036800*
036900*----------------------------------------------------------------
037000* ADD AN AMOUNT INTO THE MATCHING CATEGORY BUCKET - ANY CODE NOT
037100* ON THE KNOWN LIST FALLS INTO THE OTHER BUCKET (LAST ENTRY).
037200* USES WS-CAT-CODE-PARM / WS-CAT-AMT-PARM SET BY THE CALLER.
037300*----------------------------------------------------------------
037400 2200-CATEGORY-ADD.
037500     SET FB1500-CAT-IDX TO 1.
037600     SEARCH FB1500-CAT-TABLE
037700         AT END SET FB1500-CAT-IDX TO 11
037800         WHEN FB1500-CAT-CODE (FB1500-CAT-IDX) = WS-CAT-CODE-PARM
037900             CONTINUE
038000     END-SEARCH.
038100     ADD WS-CAT-AMT-PARM
038200         TO FB1500-CAT-MONTH-SPENT (FB1500-CAT-IDX).
038300*
038400 2500-ACCUM-BUDGETS.
038500     IF FBB-USER-ID = FBU-USER-ID
038600         ADD 1 TO FB1500-BUDGET-COUNT
038700         IF FBB-BUD-MONTH = WS-PROC-MM
038800            AND FBB-BUD-YEAR = WS-PROC-YYYY
038900             ADD FBB-MONTHLY-LIMIT TO FB1500-TOTAL-BUDGET
039000         END-IF
039100     END-IF.
039200     PERFORM 1400-READ-BUDGET.
039300*
039400*----------------------------------------------------------------
039500* RECURRING POSTING - MONTHLY ITEMS DUE ON OR BEFORE THE
039600* PROCESSING DATE, WEEKLY ITEMS POSTED ONCE PER RUN WHEN DUE,
039700* AND YEARLY ITEMS WHEN THE START MONTH MATCHES THE PROCESSING
039800* MONTH.  POSTED AMOUNT IS FOLDED INTO THE MONTH TOTALS ONLY.
039900*----------------------------------------------------------------
040000 2400-POST-RECURRING.
040100     PERFORM 2405-CHECK-ONE-RECURRING
040200             VARYING WS-RX FROM 1 BY 1
040300             UNTIL WS-RX > WS-RECUR-TABLE-CTR.
040400*
040500 2405-CHECK-ONE-RECURRING.
040600     IF WS-RECUR-USER-ID (WS-RX) = FBU-USER-ID
040700         IF (WS-RECUR-FREQUENCY (WS-RX) = 'MONTHLY   '
040800                AND WS-RECUR-START-DATE (WS-RX)
040900                               NOT > WS-PROC-DATE-R)
041000          OR (WS-RECUR-FREQUENCY (WS-RX) = 'WEEKLY    '
041100                AND WS-RECUR-START-DATE (WS-RX)
041200                               NOT > WS-PROC-DATE-R)
041300             PERFORM 2410-POST-ONE-RECURRING
041400         END-IF
041500         IF WS-RECUR-FREQUENCY (WS-RX) = 'YEARLY    '
041600            AND WS-RECUR-START-MM (WS-RX) = WS-PROC-MM
041700             PERFORM 2410-POST-ONE-RECURRING
041800         END-IF
041900     END-IF.
042000*
042100 2410-POST-ONE-RECURRING.
042200     SET WS-MDX TO WS-PROC-MM.
042300     MOVE WS-MONTH-DAYS (WS-MDX) TO WS-LAST-DAY-OF-MONTH.
042400     IF WS-PROC-MM = 2
042500         DIVIDE WS-PROC-YYYY BY 4 GIVING WS-LEAP-QUOT
042600             REMAINDER WS-LEAP-REM
042700         IF WS-LEAP-REM = 0
042800             MOVE 29 TO WS-LAST-DAY-OF-MONTH
042900         END-IF
043000     END-IF.
043100     MOVE WS-RECUR-START-DD (WS-RX) TO WS-DUE-DAY.
043200     IF WS-DUE-DAY > WS-LAST-DAY-OF-MONTH
043300         MOVE WS-LAST-DAY-OF-MONTH TO WS-DUE-DAY.
043400     COMPUTE WS-POST-DATE =
043500         WS-PROC-YYYY * 10000 + WS-PROC-MM * 100 + WS-DUE-DAY.
043600     ADD WS-RECUR-AMOUNT (WS-RX)    TO FB1500-MONTH-SPENT.
043700     ADD 1                          TO FB1500-MONTH-EXP-COUNT.
043800     MOVE WS-RECUR-CATEGORY (WS-RX) TO WS-CAT-CODE-PARM.
043900     MOVE WS-RECUR-AMOUNT (WS-RX)   TO WS-CAT-AMT-PARM.
044000     PERFORM 2200-CATEGORY-ADD.
044100*
044200 9000-END-RTN.
044300     DISPLAY 'SETFB1000 COMPLETE - TOTALS FOLLOW'
044400         UPON CRT AT 0901.
044500     DISPLAY 'USERS PROCESSED    = ' WS-USER-CTR
044600         UPON CRT AT 1001.
044700     DISPLAY 'USER EDIT REJECTS  = ' WS-USER-REJECT-CTR
044800         UPON CRT AT 1101.
044900     DISPLAY 'EXPENSES READ      = ' WS-EXP-READ-CTR
045000         UPON CRT AT 1201.
045100     DISPLAY 'EXPENSE REJECTS    = ' WS-EXP-REJECT-CTR
045200         UPON CRT AT 1301.
045300     DISPLAY 'BUDGETS READ       = ' WS-BUD-READ-CTR
045400         UPON CRT AT 1401.
045500     DISPLAY 'BUDGET REJECTS     = ' WS-BUD-REJECT-CTR
045600         UPON CRT AT 1501.
045700     DISPLAY 'RECURRING LOADED   = ' WS-REC-READ-CTR
045800         UPON CRT AT 1601.
045900     DISPLAY 'RECURRING REJECTS  = ' WS-REC-REJECT-CTR
046000         UPON CRT AT 1701.
046100     CLOSE USERFILE EXPFILE BUDFILE FBACCUM.
046200     STOP RUN.
