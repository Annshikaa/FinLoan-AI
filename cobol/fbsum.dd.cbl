000100*================================================================
000200* FBSUM.DD.CBL
000300* FINANCIAL SUMMARY OUTPUT RECORD - FINLOAN EXPENSE/BUDGET BATCH
000400* WRITTEN BY SETFB3000, ONE RECORD PER USER.
000500*================================================================
000600* CHANGE LOG
000700*   1991-06-03 RTC  INITIAL LAYOUT FOR INSIGHT SUMMARY EXTRACT.
000750*   2006-11-02 MWS  DROPPED COMP-3 FROM EVERY NUMERIC FIELD IN
000760*                   THIS RECORD - THIS IS A LINE SEQUENTIAL TEXT
000770*                   FILE AND THE PACKED FORM DID NOT MATCH THE
000780*                   STATED RECORD LENGTH.  FIELDS ARE NOW PLAIN
000790*                   DISPLAY.  REQUEST FB-0457.                     FB-0457
000800*================================================================
000900 01  FBM-SUMMARY-REC.
001000     05  FBM-USER-ID                 PIC 9(6).
001100     05  FBM-SPENT-MONTH             PIC S9(9)V99.
001200     05  FBM-SPENT-6M                PIC S9(9)V99.
001300     05  FBM-LIFETIME                PIC S9(11)V99.
001400     05  FBM-MONTHLY-AVG             PIC S9(9)V99.
001500     05  FBM-TOTAL-BUDGET            PIC S9(9)V99.
001600     05  FBM-EXP-COUNT               PIC 9(5).
001700     05  FBM-BUD-COUNT               PIC 9(5).
