000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.      SETFB3000.
000300 AUTHOR.          R T CALLOWAY.
000400 INSTALLATION.    FINLOAN DATA CENTER - BATCH SYSTEMS GROUP.
000500 DATE-WRITTEN.    06/03/1991.
000600 DATE-COMPILED.
000700 SECURITY.        COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*================================================================
000900* SETFB3000 - FINANCIAL SUMMARY / INSIGHTS EXTRACT
001000*
001100* DRIVES OFF USERFILE AND MATCHES ONE-FOR-ONE AGAINST FBACCUM
001200* (WRITTEN BY SETFB1000, SAME USER SEQUENCE).  WRITES ONE
001300* SUMMARY-REC PER USER CARRYING SPEND-THIS-MONTH, SIX-MONTH
001400* SPEND, LIFETIME SPEND, SIX-MONTH MONTHLY AVERAGE (ROUNDED
001500* HALF-UP, ZERO WHEN THE WINDOW HAS NO EXPENSES), TOTAL MONTHLY
001600* BUDGET, AND THE EXPENSE/BUDGET COUNTS ROLLED UP BY SETFB1000.
001700*================================================================
001800* CHANGE LOG
001900*   1991-06-03 RTC  INITIAL VERSION FOR INSIGHTS EXTRACT.
002000*   1996-03-12 JLK  NOW READS FB1500-TOTAL-BUDGET/BUDGET-COUNT
002100*                   FROM FBACCUM INSTEAD OF RE-OPENING BUDFILE.
002200*   1998-12-02 PDQ  Y2K REMEDIATION - NO DATE LOGIC IN THIS
002300*                   PROGRAM BUT COPYBOOKS RECOMPILED FOR 4-DIGIT
002400*                   YEARS PER REQUEST FB-Y2K-04.                  FB-Y2K-0
002500*   2001-06-14 PDQ  USER/ACCUM OUT-OF-STEP CONDITION NOW ABENDS
002600*                   THE RUN INSTEAD OF SKIPPING - PER AUDIT
002700*                   FINDING FB-0340.                               FB-0340
002750*   2006-11-02 MWS  DROPPED FILE STATUS CLAUSES AND THE UPSI-0/
002760*                   CLASS TEST-FLAGS - NEVER REFERENCED IN THIS
002770*                   PROGRAM.  SAME CLEANUP AS SETFB1000/SETFB2000
002780*                   ON REQUEST FB-0456.                            FB-0456
002800*================================================================
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SPECIAL-NAMES.
003200     CONSOLE IS CRT.
003700 INPUT-OUTPUT SECTION.
003800 FILE-CONTROL.
003900     SELECT USERFILE ASSIGN TO USERFILE
004000            ORGANIZATION IS LINE SEQUENTIAL.
004200     SELECT FBACCUM  ASSIGN TO FBACCUM
004300            ORGANIZATION IS LINE SEQUENTIAL.
004500     SELECT SUMMARY  ASSIGN TO SUMMARY
004600            ORGANIZATION IS LINE SEQUENTIAL.
004800*
004900 DATA DIVISION.
005000 FILE SECTION.
005100*
005200 FD  USERFILE
005300     LABEL RECORDS ARE STANDARD.
005400     COPY 'fbuser.dd.cbl'.
005500*
005600 FD  FBACCUM
005700     LABEL RECORDS ARE STANDARD.
005800     COPY 'fb1500.cbl'.
005900*
006000 FD  SUMMARY
006100     LABEL RECORDS ARE STANDARD.
006200     COPY 'fbsum.dd.cbl'.
006300*
006400 WORKING-STORAGE SECTION.
006500*
007100 01  WS-SWITCHES.
007200     05  WS-USER-EOF-SW              PIC X      VALUE 'N'.
007300         88  WS-USER-EOF                         VALUE 'Y'.
007400     05  WS-ACCUM-EOF-SW             PIC X      VALUE 'N'.
007500         88  WS-ACCUM-EOF                        VALUE 'Y'.
007600*
007700 01  WS-COUNTERS.
007800     05  WS-USER-CTR                 PIC 9(7)   COMP-3 VALUE 0.
007900     05  WS-SUMMARY-WRITE-CTR        PIC 9(7)   COMP-3 VALUE 0.
008000     05  WS-OUT-OF-STEP-CTR          PIC 9(5)   COMP-3 VALUE 0.
008100*
008200 01  WS-AVG-WORK                     PIC S9(9)V99 COMP-3 VALUE 0.
008300*
008400* REDEFINED VIEW OF THE USER-ID ONLY USED TO FORMAT THE
008500* OUT-OF-STEP DIAGNOSTIC MESSAGE ON THE CONSOLE.
008600 01  WS-DIAG-AREA.
008700     05  WS-DIAG-USER-ID             PIC 9(6).
008800 01  WS-DIAG-AREA-X REDEFINES WS-DIAG-AREA
008900                                     PIC X(6).
009000*
009100 PROCEDURE DIVISION.
009200*
009300 A010-MAIN-LINE.
009400     DISPLAY SPACES UPON CRT.
009500     DISPLAY '* * * * SETFB3000 - FINANCIAL SUMMARY * * * *'
009600         UPON CRT AT 1401.
009700     OPEN INPUT  USERFILE
009800                 FBACCUM
009900          OUTPUT SUMMARY.
010000     PERFORM 1200-READ-USER.
010100     PERFORM 1300-READ-ACCUM.
010200     PERFORM 2000-BUILD-SUMMARY THRU 2000-EXIT
010300         UNTIL WS-USER-EOF.
010400     PERFORM 9000-END-RTN.
010500*
010600 1200-READ-USER.
010700     READ USERFILE
010800         AT END SET WS-USER-EOF TO TRUE
010900         NOT AT END
011000             ADD 1 TO WS-USER-CTR
011100     END-READ.
011200*
011300 1300-READ-ACCUM.
011400     READ FBACCUM
011500         AT END SET WS-ACCUM-EOF TO TRUE
011600     END-READ.
011700*
011800*----------------------------------------------------------------
011900* USERFILE AND FBACCUM CARRY THE SAME USERS IN THE SAME ORDER
012000* (SETFB1000 WRITES ONE FB1500-REC PER USER IT READS) SO THIS IS
012100* A ONE-FOR-ONE MATCH, NOT A MERGE.  A MISMATCH MEANS THE TWO
012200* RUNS WERE AGAINST DIFFERENT INPUT SETS AND THE JOB IS ABENDED.
012300*----------------------------------------------------------------
012400 2000-BUILD-SUMMARY.
012500     IF WS-ACCUM-EOF
012600         ADD 1 TO WS-OUT-OF-STEP-CTR
012700         DISPLAY 'FATAL - FBACCUM EXHAUSTED BEFORE USERFILE'
012800             UPON CRT AT 0801
012900         DISPLAY 'USER-ID ' FBU-USER-ID UPON CRT AT 0901
013000         PERFORM 9000-END-RTN
013100     END-IF.
013200     IF FB1500-USER-ID NOT = FBU-USER-ID
013300         ADD 1 TO WS-OUT-OF-STEP-CTR
013400         MOVE FBU-USER-ID TO WS-DIAG-USER-ID
013500         DISPLAY 'FATAL - USERFILE/FBACCUM OUT OF STEP AT USER '
013600             WS-DIAG-USER-ID UPON CRT AT 0801
013700         PERFORM 9000-END-RTN
013800     END-IF.
013900     PERFORM 2100-COMPUTE-AVERAGE.
014000     PERFORM 2200-WRITE-SUMMARY.
014100     PERFORM 1200-READ-USER.
014200     PERFORM 1300-READ-ACCUM.
014300 2000-EXIT.
014400     EXIT.
014500*
014600*----------------------------------------------------------------
014700* MONTHLY AVERAGE = SIX-MONTH SPEND / 6, ROUNDED HALF-UP, ZERO
014800* WHEN THERE WAS NO SPEND IN THE WINDOW.
014900*----------------------------------------------------------------
015000 2100-COMPUTE-AVERAGE.
015100     IF FB1500-SIXMO-SPENT = 0
015200         MOVE 0 TO WS-AVG-WORK
015300     ELSE
015400         COMPUTE WS-AVG-WORK ROUNDED = FB1500-SIXMO-SPENT / 6
015500     END-IF.
015600*
015700 2200-WRITE-SUMMARY.
015800     MOVE FBU-USER-ID              TO FBM-USER-ID.
015900     MOVE FB1500-MONTH-SPENT       TO FBM-SPENT-MONTH.
016000     MOVE FB1500-SIXMO-SPENT       TO FBM-SPENT-6M.
016100     MOVE FB1500-LIFETIME-SPENT    TO FBM-LIFETIME.
016200     MOVE WS-AVG-WORK              TO FBM-MONTHLY-AVG.
016300     MOVE FB1500-TOTAL-BUDGET      TO FBM-TOTAL-BUDGET.
016400     MOVE FB1500-MONTH-EXP-COUNT   TO FBM-EXP-COUNT.
016500     MOVE FB1500-BUDGET-COUNT      TO FBM-BUD-COUNT.
016600     WRITE FBM-SUMMARY-REC.
016700     ADD 1 TO WS-SUMMARY-WRITE-CTR.
016800*
016900 9000-END-RTN.
017000     DISPLAY 'SETFB3000 COMPLETE' UPON CRT AT 0901.
017100     DISPLAY 'USERS READ         = ' WS-USER-CTR
017200         UPON CRT AT 1001.
017300     DISPLAY 'SUMMARIES WRITTEN  = ' WS-SUMMARY-WRITE-CTR
017400         UPON CRT AT 1101.
017500     DISPLAY 'OUT-OF-STEP COUNT  = ' WS-OUT-OF-STEP-CTR
017600         UPON CRT AT 1201.
017700     CLOSE USERFILE FBACCUM SUMMARY.
017800     STOP RUN.
