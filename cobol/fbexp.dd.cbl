000100*================================================================
000200* FBEXP.DD.CBL
000300* EXPENSE TRANSACTION RECORD - FINLOAN EXPENSE/BUDGET BATCH
000400* SOURCE FILE IS SORTED ASCENDING BY FBE-USER-ID, FBE-EXP-DATE.
000500*================================================================
000600* CHANGE LOG
000700*   1991-04-02 RTC  INITIAL LAYOUT.
000800*   1993-07-19 RTC  WIDENED FBE-CATEGORY TO X(20) PER CATEGORY
000900*                   CODE LIST - WAS X(12).
000950*   2006-11-02 MWS  DROPPED COMP-3 FROM FBE-EXP-AMOUNT - THIS IS
000960*                   A LINE SEQUENTIAL TEXT FILE AND THE PACKED
000970*                   FORM DID NOT MATCH THE STATED RECORD LENGTH.
000980*                   FIELD IS NOW PLAIN DISPLAY.  REQ FB-0457.      FB-0457
001000*================================================================
001100 01  FBE-EXPENSE-REC.
001200     05  FBE-EXP-ID                  PIC 9(8).
001300     05  FBE-USER-ID                 PIC 9(6).
001400     05  FBE-EXP-DESC                PIC X(30).
001500     05  FBE-EXP-AMOUNT              PIC S9(7)V99.
001600     05  FBE-CATEGORY                PIC X(20).
001700     05  FBE-EXP-DATE.
001800         10  FBE-EXP-DATE-YYYY       PIC 9(4).
001900         10  FBE-EXP-DATE-MM         PIC 9(2).
002000         10  FBE-EXP-DATE-DD         PIC 9(2).
002100     05  FBE-EXP-DATE-R REDEFINES FBE-EXP-DATE
002200                                     PIC 9(8).
