000100*================================================================
000200* FBREC.DD.CBL
000300* RECURRING EXPENSE DEFINITION RECORD - FINLOAN EXPENSE/BUDGET
000400* BATCH.  NOT GUARANTEED SORTED - SETFB1000 LOADS THIS FILE
000500* INTO A WORKING-STORAGE TABLE AND SCANS IT PER USER.
000600*================================================================
000700* CHANGE LOG
000800*   1992-02-11 RTC  INITIAL LAYOUT FOR RECURRING-ITEM POSTING.
000850*   2006-11-02 MWS  DROPPED COMP-3 FROM FBR-REC-AMOUNT - THIS IS
000860*                   A LINE SEQUENTIAL TEXT FILE AND THE PACKED
000870*                   FORM DID NOT MATCH THE STATED RECORD LENGTH.
000880*                   FIELD IS NOW PLAIN DISPLAY.  REQ FB-0457.      FB-0457
000900*================================================================
001000 01  FBR-RECUR-REC.
001100     05  FBR-REC-ID                  PIC 9(8).
001200     05  FBR-USER-ID                 PIC 9(6).
001300     05  FBR-REC-DESC                PIC X(30).
001400     05  FBR-REC-AMOUNT              PIC S9(7)V99.
001500     05  FBR-CATEGORY                PIC X(20).
001600     05  FBR-FREQUENCY               PIC X(10).
001700         88  FBR-FREQ-MONTHLY            VALUE 'MONTHLY   '.
001800         88  FBR-FREQ-WEEKLY             VALUE 'WEEKLY    '.
001900         88  FBR-FREQ-YEARLY             VALUE 'YEARLY    '.
002000     05  FBR-START-DATE.
002100         10  FBR-START-YYYY          PIC 9(4).
002200         10  FBR-START-MM            PIC 9(2).
002300         10  FBR-START-DD            PIC 9(2).
002400     05  FBR-START-DATE-R REDEFINES FBR-START-DATE
002500                                     PIC 9(8).
