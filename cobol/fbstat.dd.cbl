000100*================================================================
000200* FBSTAT.DD.CBL
000300* BUDGET STATUS OUTPUT RECORD - FINLOAN EXPENSE/BUDGET BATCH
000400* WRITTEN BY SETFB2000, ONE RECORD PER CURRENT-MONTH BUDGET.
000500*================================================================
000600* CHANGE LOG
000700*   1991-05-14 RTC  INITIAL LAYOUT.
000800*   1995-01-09 JLK  ADDED FBS-STATUS FOR OVER-LIMIT FLAGGING.
000850*   2006-11-02 MWS  DROPPED COMP-3 FROM FBS-LIMIT/FBS-SPENT/
000860*                   FBS-REMAINING/FBS-PCT-USED - THIS IS A LINE
000870*                   SEQUENTIAL TEXT FILE AND THE PACKED FORM DID
000880*                   NOT MATCH THE STATED RECORD LENGTH.  FIELDS
000890*                   ARE NOW PLAIN DISPLAY.  REQ FB-0457.           FB-0457
000900*================================================================
001000 01  FBS-BUDSTAT-REC.
001100     05  FBS-USER-ID                 PIC 9(6).
001200     05  FBS-CATEGORY                PIC X(20).
001300     05  FBS-BUD-MONTH               PIC 9(2).
001400     05  FBS-BUD-YEAR                PIC 9(4).
001500     05  FBS-LIMIT                   PIC S9(7)V99.
001600     05  FBS-SPENT                   PIC S9(7)V99.
001700     05  FBS-REMAINING               PIC S9(9)V99.
001800     05  FBS-PCT-USED                PIC 9(3)V99.
001900     05  FBS-STATUS                  PIC X(10).
002000         88  FBS-OVER-LIMIT              VALUE 'OVER-LIMIT'.
002100         88  FBS-SAFE                    VALUE 'SAFE      '.
002200     05  FILLER                      PIC X(6).
