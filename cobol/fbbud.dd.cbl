000100*================================================================
000200* FBBUD.DD.CBL
000300* MONTHLY CATEGORY BUDGET RECORD - FINLOAN EXPENSE/BUDGET BATCH
000400* SOURCE FILE IS SORTED ASCENDING BY FBB-USER-ID, FBB-CATEGORY.
000500*================================================================
000600* CHANGE LOG
000700*   1991-05-14 RTC  INITIAL LAYOUT.
000750*   2006-11-02 MWS  DROPPED COMP-3 FROM FBB-MONTHLY-LIMIT - THIS
000760*                   IS A LINE SEQUENTIAL TEXT FILE AND THE PACKED
000770*                   FORM DID NOT MATCH THE STATED RECORD LENGTH.
000780*                   FIELD IS NOW PLAIN DISPLAY.  REQ FB-0457.      FB-0457
000800*================================================================
000900 01  FBB-BUDGET-REC.
001000     05  FBB-BUD-ID                  PIC 9(8).
001100     05  FBB-USER-ID                 PIC 9(6).
001200     05  FBB-CATEGORY                PIC X(20).
001300     05  FBB-MONTHLY-LIMIT           PIC S9(7)V99.
001400     05  FBB-BUD-MONTH               PIC 9(2).
001500     05  FBB-BUD-YEAR                PIC 9(4).
001600     05  FBB-BUD-YEAR-R REDEFINES FBB-BUD-YEAR
001700                                     PIC X(4).
