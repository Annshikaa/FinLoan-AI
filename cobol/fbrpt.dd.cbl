000100*================================================================
000200* FBRPT.DD.CBL
000300* 132-COLUMN PRINT IMAGE FOR THE BUDGET VS ACTUAL REPORT.
000400* ONE BASE RECORD, REDEFINED PER LINE TYPE - SAME HABIT THE
000500* SHOP USES FOR THE COUPON-PACKET PRINT LAYOUTS.
000600*================================================================
000700* CHANGE LOG
000800*   1991-05-20 RTC  INITIAL REPORT LINE LAYOUT.
000900*   1994-11-08 JLK  ADDED RPT-SUBT-LINE FOR USER CONTROL BREAK.
001000*================================================================
001100 01  RPT-LINE.
001200     05  RPT-LINE-TEXT               PIC X(132).
001300
001400 01  RPT-TITLE-LINE REDEFINES RPT-LINE.
001500     05  FILLER                      PIC X(40)  VALUE SPACES.
001600     05  RPT-T-TITLE                 PIC X(52)
001700             VALUE 'FINLOAN BUDGET VS ACTUAL REPORT'.
001800     05  FILLER                      PIC X(40)  VALUE SPACES.
001900
002000 01  RPT-SUBTITLE-LINE REDEFINES RPT-LINE.
002100     05  FILLER                      PIC X(40)  VALUE SPACES.
002200     05  RPT-S-LIT                   PIC X(20)
002300             VALUE 'PROCESSING PERIOD : '.
002400     05  RPT-S-MONTH                 PIC 99.
002500     05  FILLER                      PIC X(1)   VALUE '/'.
002600     05  RPT-S-YEAR                  PIC 9999.
002700     05  FILLER                      PIC X(65)  VALUE SPACES.
002800
002900 01  RPT-COLHDR-LINE REDEFINES RPT-LINE.
003000     05  RPT-H-USER                  PIC X(10)  VALUE 'USER'.
003100     05  RPT-H-CATEGORY              PIC X(22)  VALUE 'CATEGORY'.
003200     05  RPT-H-LIMIT                 PIC X(14)  VALUE 'LIMIT'.
003300     05  RPT-H-SPENT                 PIC X(14)  VALUE 'SPENT'.
003400     05  RPT-H-REMAINING             PIC X(15)  VALUE 'REMAINING'.
003500     05  RPT-H-PCT                   PIC X(11)  VALUE 'PCT-USED'.
003600     05  RPT-H-STATUS                PIC X(12)  VALUE 'STATUS'.
003700     05  FILLER                      PIC X(34)  VALUE SPACES.
003800
003900 01  RPT-DETAIL-LINE REDEFINES RPT-LINE.
004000     05  RPT-D-USER                  PIC Z(5)9.
004100     05  FILLER                      PIC X(4)   VALUE SPACES.
004200     05  RPT-D-CATEGORY              PIC X(22).
004300     05  RPT-D-LIMIT                 PIC Z,ZZZ,ZZ9.99-.
004400     05  FILLER                      PIC X(2)   VALUE SPACES.
004500     05  RPT-D-SPENT                 PIC Z,ZZZ,ZZ9.99-.
004600     05  FILLER                      PIC X(2)   VALUE SPACES.
004700     05  RPT-D-REMAINING             PIC Z,ZZZ,ZZ9.99-.
004800     05  FILLER                      PIC X(1)   VALUE SPACES.
004900     05  RPT-D-PCT                   PIC ZZ9.99.
005000     05  FILLER                      PIC X(3)   VALUE SPACES.
005100     05  RPT-D-STATUS                PIC X(10).
005200     05  FILLER                      PIC X(37)  VALUE SPACES.
005300
005400 01  RPT-SUBT-LINE REDEFINES RPT-LINE.
005500     05  FILLER                      PIC X(10)  VALUE SPACES.
005600     05  RPT-SB-LIT                  PIC X(16)
005700             VALUE 'USER SUBTOTAL - '.
005800     05  RPT-SB-LIMIT                PIC Z,ZZZ,ZZ9.99-.
005900     05  FILLER                      PIC X(2)   VALUE SPACES.
006000     05  RPT-SB-SPENT                PIC Z,ZZZ,ZZ9.99-.
006100     05  FILLER                      PIC X(78)  VALUE SPACES.
006200
006300 01  RPT-GRAND-LINE REDEFINES RPT-LINE.
006400     05  FILLER                      PIC X(6)   VALUE SPACES.
006500     05  RPT-G-LIT                   PIC X(14)
006600             VALUE 'GRAND TOTAL - '.
006700     05  RPT-G-LIMIT                 PIC ZZ,ZZZ,ZZ9.99-.
006800     05  FILLER                      PIC X(2)   VALUE SPACES.
006900     05  RPT-G-SPENT                 PIC ZZ,ZZZ,ZZ9.99-.
007000     05  FILLER                      PIC X(10)  VALUE SPACES.
007100     05  RPT-G-BUD-CNT-LIT           PIC X(18)
007200             VALUE 'BUDGETS PROCESSED '.
007300     05  RPT-G-BUD-CNT               PIC ZZ,ZZ9.
007400     05  FILLER                      PIC X(4)   VALUE SPACES.
007500     05  RPT-G-OVER-LIT              PIC X(13)
007600             VALUE 'OVER LIMIT   '.
007700     05  RPT-G-OVER-CNT              PIC ZZ,ZZ9.
007800     05  FILLER                      PIC X(25)  VALUE SPACES.
